000100*    -- STANDARD SIX-PARAGRAPH HEADER, DP DEPT FORMAT --
000200 IDENTIFICATION DIVISION.
000300*    -- CASE PROBLEM 6, ORDER ENTRY REPORTING SERIES --
000400 PROGRAM-ID.          CBLANL06.
000500*    -- ORIGINAL AUTHOR - SEE CHANGE LOG BELOW FOR LATER HANDS --
000600 AUTHOR.              R. T. MCALLISTER.
000700*    -- OWNING DEPARTMENT FOR THIS RUN --
000800 INSTALLATION.        DATA PROCESSING - ORDER ENTRY.
000900*    -- DATE THE ORIGINAL CASE PROBLEM WAS COMPLETED --
001000 DATE-WRITTEN.        10/03/86.
001100*    -- RECOMPILED AS OF EACH CHANGE - NOT KEPT CURRENT BY HAND --
001200 DATE-COMPILED.       10/03/86.
001300*    -- LISTING RESTRICTED TO DP DEPT PER SHOP STANDARD --
001400 SECURITY.            COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001500
001600***************************************************************
001700* CHANGE LOG                                                 *
001800*                                                             *
001900* 10/03/86  RTM  ORIGINAL CASE PROBLEM #6.                    *   CBL06001
002000*                READS ORDER LINE FILE, SPLITS BY ITEM PREFIX *
002100*                (999/NRE/ENG), WRITES DETAIL REPORT WITH     *
002200*                PAST-DUE FLAG AND 12 MO. PROJECTION REPORT.  *
002300* 11/14/86  RTM  ADDED OVERDUE FLAG TO DETAIL LINE PER REQ    *   OE114001
002400*                FROM ORDER ENTRY SUPERVISOR - TICKET OE-114. *
002500* 02/02/87  RTM  CORRECTED CATEGORY TABLE - "NRE" WAS BEING   *   CBL06002
002600*                MATCHED AGAINST 4 CHARACTERS INSTEAD OF 3.   *
002700* 06/09/89  JLK  PROJECTION TOTALS NOW ZERO-FILL ALL 12       *   OE201001
002800*                MONTHS EVEN WHEN A CATEGORY HAS NO HISTORY   *
002900*                IN A GIVEN MONTH - TICKET OE-201.            *
003000* 01/17/91  JLK  RESIZED EXTENDED PRICE AND QTY FIELDS TO     *   CBL06003
003100*                MATCH REVISED ORDER ENTRY RECORD LAYOUT.     *
003200* 08/22/92  DWS  DETAIL REPORT WIDENED FOR CUSTOMER ITEM NO.  *   OE255001
003300*                COLUMN ADDED AT REQUEST OF SALES - OE-255.   *
003400* 03/04/94  DWS  CORRECTED "OVERDUE" TEST - DOCK DATE EQUAL   *   CBL06004
003500*                TO RUN DATE WAS BEING FLAGGED IN ERROR.      *
003600* 09/19/95  DWS  CLEANED UP HEADING LOGIC - PAGE BREAK WAS    *   CBL06005
003700*                DROPPING THE CATEGORY BANNER LINE.           *
003800* 12/01/98  PAK  YEAR 2000 - SYS-DATE AND MONTH ACCUMULATOR   *   Y2K06001
003900*                KEYS EXPANDED TO A FULL 4-DIGIT CENTURY      *
004000*                YEAR. NO MORE 2-DIGIT YEAR COMPARES.         *
004100* 04/27/99  PAK  VERIFIED PROJECTION REPORT ROLLS CORRECTLY   *   Y2K06002
004200*                FROM DEC-1999 INTO JAN-2000 TEST DATA.       *
004300* 07/08/03  PAK  ADDED ENG CATEGORY PER ENGINEERING DEPT      *   OE340001
004400*                REQUEST - PREVIOUSLY ONLY 999 AND NRE WERE   *
004500*                RECOGNIZED PREFIXES - TICKET OE-340.         *
004600* 11/19/04  DWS  ADDED NO-MORE-RECORDS SWITCH TEST AND AN     *   OE366001
004700*                OVERDUE-FLAG CONDITION NAME PER DP STANDARDS *
004800*                REVIEW - TICKET OE-366.                      *
004900* 03/02/06  PAK  DETAIL LOOP NOW SKIPS NON-MATCHING PREFIXES  *   OE402001
005000*                VIA GO TO INTO THE 2200 RANGE INSTEAD OF AN  *
005100*                IF-BLOCK WRAP - SAME STYLE AS THE 2100       *
005200*                VALIDATION RANGE IN CBLANL05 - TICKET OE-402.*
005300***************************************************************
005400
005500***************************************************************
005600* THIS PROGRAM IS CASE PROBLEM #6.                            *
005700* READS THE ORDER LINE FILE ONE CATEGORY AT A TIME.           *
005800* FOR EACH OF THE THREE RECOGNIZED ITEM PREFIXES (999/NRE/    *
005900* ENG) THE FILE IS READ FROM THE TOP, MATCHING LINES ARE      *
006000* WRITTEN TO THE DETAIL REPORT WITH A PAST-DUE MARKER, AND    *
006100* THE EXTENDED PRICE IS ACCUMULATED INTO ONE OF TWELVE        *
006200* MONTHLY BUCKETS KEYED BY DOCK DATE.  AT END OF FILE THE     *
006300* CATEGORY'S 12-MONTH PROJECTION TABLE IS WRITTEN AND THE     *
006400* NEXT CATEGORY BEGINS.  LINES NOT STARTING WITH ONE OF THE   *
006500* THREE PREFIXES APPEAR ON NEITHER REPORT.                    *
006600***************************************************************
006700
006800
006900*    -- NO FILES OTHER THAN THE THREE BELOW ARE TOUCHED --
007000 ENVIRONMENT DIVISION.
007100
007200*    -- NO SPECIAL COMPUTER-NAME CLAUSES NEEDED FOR THIS RUN -
007300 CONFIGURATION SECTION.
007400
007500*    -- ONE PRINTER CONTROL NAME, NO UPSI SWITCHES NEEDED HERE --
007600 SPECIAL-NAMES.
007700*    -- LETS ADVANCING PAGE FORCE A FORMS SKIP ON THE PRINTER --
007800     C01 IS TOP-OF-FORM.
007900
008000*    -- FILE-CONTROL PARAGRAPH FOLLOWS --
008100 INPUT-OUTPUT SECTION.
008200*    -- ONE INPUT FILE, TWO PRINT FILES - NO SORT WORK FILES -
008300 FILE-CONTROL.
008400
008500*    -- ORDLINES IS THE DAILY ORDER LINE EXTRACT FROM ORDER      --
008600*    -- ENTRY.  JCL ASSIGNS THE ACTUAL DATASET NAME AT RUN TIME  --
008700     SELECT ORDER-LINES
008800         ASSIGN TO ORDLINES
008900         ORGANIZATION IS LINE SEQUENTIAL.
009000
009100*    -- DETLRPT CARRIES ALL THREE CATEGORY DETAIL SECTIONS, ONE  --
009200*    -- AFTER ANOTHER, NOT THREE SEPARATE FILES                  --
009300     SELECT DETAIL-PRTOUT
009400         ASSIGN TO DETLRPT
009500         ORGANIZATION IS RECORD SEQUENTIAL.
009600
009700*    -- PROJRPT CARRIES ALL THREE CATEGORY PROJECTION SECTIONS   --
009800     SELECT PROJECTION-PRTOUT
009900         ASSIGN TO PROJRPT
010000         ORGANIZATION IS RECORD SEQUENTIAL.
010100
010200*    -------------------------------------------------------------
010300*     RECORD LAYOUTS BELOW.  INPUT FIRST, THEN THE TWO PRINT
010400*     FILES, THEN ALL WORKING-STORAGE BREAKOUTS AND EDIT LINES.
010500*    -------------------------------------------------------------
010600 DATA DIVISION.
010700*    -- FD ENTRIES BELOW MATCH THE SELECT CLAUSES ABOVE, IN ORDER --
010800 FILE SECTION.
010900
011000*    -- ONE ORDER LINE PER RECORD, FLAT - NO HEADER/DETAIL SPLIT --
011100*    -- ON THE INPUT SIDE, THE WAY ORDER ENTRY WRITES THE FILE   --
011200 FD  ORDER-LINES
011300     LABEL RECORD IS STANDARD
011400     RECORD CONTAINS 170 CHARACTERS
011500     DATA RECORD IS I-ORDL-REC.
011600
011700*    -- ONE 170-BYTE GROUP, BROKEN OUT FIELD BY FIELD BELOW --
011800 01  I-ORDL-REC.
011900*    -- SALES ORDER NUMBER - CARRIES THROUGH TO BOTH OUTPUT LINES -
012000     05  I-ORDER-NO            PIC X(10).
012100*    -- TIES MULTIPLE LINES OF ONE ORDER TOGETHER ON THE REPORT --
012200     05  I-LINE-NO             PIC 9(4).
012300*    -- FIRST 3 BYTES OF THE ITEM NUMBER ARE THE CATEGORY KEY -- 
012400*    -- TESTED AGAINST CATEGORY-CODE BELOW IN 2200-DETAIL-LOOP   --
012500     05  I-ITEM-NO.
012600*    -- THE 3-BYTE CATEGORY KEY, TESTED IN 2200-DETAIL-LOOP --
012700         10  I-ITEM-PREFIX      PIC X(3).
012800*    -- REMAINING 12 BYTES OF THE ITEM NUMBER, NOT BROKEN OUT --
012900         10  FILLER             PIC X(12).
013000*    -- RAW YYYYMMDD, REDEFINED BY WS-ORDER-DATE-BRK BELOW --
013100     05  I-ORDER-DATE          PIC 9(8).
013200*    -- CUSTOMER NAME AND ITEM DESCRIPTION ARE DISPLAY-ONLY - THEY -
013300*    -- NEVER DRIVE A TEST OR AN ACCUMULATION                      -
013400     05  I-CUSTOMER-NAME       PIC X(30).
013500*    -- DISPLAY-ONLY, NO EDITING BEYOND THE MOVE IN 2240 --
013600     05  I-ITEM-DESC           PIC X(40).
013700*    -- CUSTOMER-SIDE PART NUMBER, DISPLAY-ONLY --
013800     05  I-CUSTOMER-ITEM       PIC X(15).
013900*    -- QTY AND UNIT PRICE ARE CARRIED FOR DISPLAY ONLY - EXTENDED -
014000*    -- PRICE ARRIVES ALREADY COMPUTED ON THE INPUT RECORD         -
014100     05  I-QTY-ORDERED         PIC S9(7)V99.
014200*    -- UNIT OF MEASURE CODE, DISPLAY-ONLY --
014300     05  I-UNIT-OF-MEASURE     PIC X(4).
014400*    -- 4 DECIMAL PLACES - SEE CHANGE LOG 01/17/91 --
014500     05  I-UNIT-PRICE          PIC S9(7)V9(4).
014600*    -- THE FIGURE THAT FEEDS MONTH-ACCUM-TOTAL IN 2230 BELOW      -
014700     05  I-EXTENDED-PRICE      PIC S9(9)V99.
014800*    -- DRIVES BOTH THE OVERDUE TEST AND THE MONTH BUCKET KEY      -
014900     05  I-DOCK-DATE           PIC 9(8).
015000*    -- PAD TO THE 170-BYTE RECORD - NO TRAILING DATA DEFINED    --
015100*    -- ON THE INPUT SIDE AS OF THIS WRITING                     --
015200     05  FILLER                PIC X(05).
015300
015400*    -- GENERIC 210-BYTE PRINT SLOT - FORMATTED WS RECORDS ARE   --
015500*    -- MOVED IN VIA WRITE ... FROM, NEVER BUILT HERE DIRECTLY   --
015600 FD  DETAIL-PRTOUT
015700     LABEL RECORD IS OMITTED
015800     RECORD CONTAINS 210 CHARACTERS
015900     LINAGE IS 60 WITH FOOTING AT 55
016000     DATA RECORD IS DETL-PRTLINE.
016100
016200*    -- 210-BYTE SLOT, ONE WRITE PER DETAIL OR HEADING RECORD --
016300 01  DETL-PRTLINE              PIC X(210).
016400
016500*    -- SAME IDEA AS DETAIL-PRTOUT ABOVE, SIZED FOR THE NARROWER --
016600*    -- 132-BYTE PROJECTION LINE                                 --
016700 FD  PROJECTION-PRTOUT
016800     LABEL RECORD IS OMITTED
016900     RECORD CONTAINS 132 CHARACTERS
017000     LINAGE IS 60 WITH FOOTING AT 55
017100     DATA RECORD IS PROJ-PRTLINE.
017200
017300*    -- 132-BYTE SLOT, ONE WRITE PER PROJECTION RECORD --
017400 01  PROJ-PRTLINE              PIC X(132).
017500
017600
017700*    -------------------------------------------------------------
017800*     SWITCHES AND SUBSCRIPTS FIRST, THEN DATE BREAKOUTS, THEN
017900*     THE HARD-CODED TABLES, THEN THE PRINT LINE LAYOUTS.
018000*    -------------------------------------------------------------
018100 WORKING-STORAGE SECTION.
018200
018300*    -- LOOP SWITCH AND DETAIL-LINE FLAG FOR THE CURRENT CATEGORY--
018400*    -- PASS.  RESET EVERY PASS, NOT CARRIED ACROSS CATEGORIES   --
018500 01  WORK-AREA.
018600*    -- "YES" UNTIL 9000-READ-ORDER-LINE HITS END OF FILE --
018700     05  MORE-RECS             PIC XXX       VALUE "YES".
018800*    -- TRUE ONLY WHEN MORE-RECS IS "NO" --
018900         88  NO-MORE-RECORDS       VALUE "NO".
019000*    -- SET BY 2250-SET-OVERDUE-FLAG, MOVED ONTO THE LINE IN 2240 --
019100     05  WS-OVERDUE-FLAG       PIC X(7)      VALUE SPACES.
019200*    -- TRUE ONLY WHEN WS-OVERDUE-FLAG IS "OVERDUE" --
019300         88  LINE-IS-OVERDUE       VALUE "OVERDUE".
019400*    -- HOLDS THE ACTIVE CATEGORY FOR THE CURRENT PASS --
019500     05  WS-CURRENT-CATEGORY   PIC X(3)      VALUE SPACES.
019600*    -- PAD TO AN EVEN WORK-AREA LENGTH --
019700     05  FILLER                PIC X(05)     VALUE SPACES.
019800
019900*    -- SUBSCRIPTS, PAGE COUNTERS AND THE Y2K CENTURY HOLDER ARE --
020000*    -- ALL COMP - NONE OF THEM EVER APPEAR ON A PRINTED LINE    --
020100 77  CAT-IDX                   PIC 9         VALUE ZERO COMP.
020200*    -- DRIVES THE 12-BUCKET PERFORM IN 2100/2300 --
020300 77  MONTH-IDX                 PIC 99        VALUE ZERO COMP.
020400*    -- BUMPED ONCE PER PAGE OF THE DETAIL REPORT, NEVER RESET --
020500 77  DETL-PAGE-CTR             PIC 99        VALUE ZERO COMP.
020600*    -- BUMPED ONCE PER PAGE OF THE PROJECTION REPORT, NEVER RESET --
020700 77  PROJ-PAGE-CTR             PIC 99        VALUE ZERO COMP.
020800*    -- HOLDS 19 OR 20, SEE 1100-EXPAND-CENTURY --
020900 77  WS-CENTURY                PIC 99        VALUE ZERO COMP.
021000
021100*    -- RAW 2-DIGIT-YEAR SYSTEM DATE FROM THE OPERATING      --
021200*    -- SYSTEM.  SEE 1100-EXPAND-CENTURY FOR THE Y2K WINDOW. --
021300 01  WS-ACCEPT-DATE.
021400*    -- 2-DIGIT YEAR AS RETURNED BY ACCEPT FROM DATE --
021500     05  WS-ACCEPT-YY          PIC 99.
021600*    -- 2-DIGIT MONTH AS RETURNED BY ACCEPT FROM DATE --
021700     05  WS-ACCEPT-MM          PIC 99.
021800*    -- 2-DIGIT DAY AS RETURNED BY ACCEPT FROM DATE --
021900     05  WS-ACCEPT-DD          PIC 99.
022000
022100*    -- SYSTEM RUN DATE, BROKEN OUT FOR THE OVERDUE COMPARE --
022200 01  SYS-DATE.
022300*    -- 4-DIGIT RUN YEAR, BUILT BY 1100-EXPAND-CENTURY --
022400     05  SYS-YEAR              PIC 9(4).
022500*    -- RUN MONTH, NO CENTURY WORK NEEDED --
022600     05  SYS-MONTH             PIC 99.
022700*    -- RUN DAY, NO CENTURY WORK NEEDED --
022800     05  SYS-DAY               PIC 99.
022900*    -- PAD SO THE REDEFINES BELOW LINES UP ON A FULL 8 BYTES --
023000     05  FILLER                PIC X(02)     VALUE SPACES.
023100*    -- GIVES THE RUN DATE AS ONE COMPARABLE 8-DIGIT NUMBER --
023200 01  WS-RUN-DATE-NUM  REDEFINES SYS-DATE  PIC 9(8).
023300
023400*    -- ORDER DATE BROKEN OUT FOR THE DETAIL LINE DISPLAY --
023500 01  WS-ORDER-DATE-BRK.
023600*    -- 4-DIGIT ORDER YEAR, BROKEN OUT FROM I-ORDER-DATE --
023700     05  WS-ORDER-YY           PIC 9(4).
023800*    -- ORDER MONTH --
023900     05  WS-ORDER-MM           PIC 99.
024000*    -- ORDER DAY --
024100     05  WS-ORDER-DD           PIC 99.
024200*    -- PAD TO 8 BYTES FOR THE REDEFINES BELOW --
024300     05  FILLER                PIC X(02)     VALUE SPACES.
024400*    -- GIVES THE ORDER DATE AS ONE COMPARABLE 8-DIGIT NUMBER --
024500 01  WS-ORDER-DATE-NUM REDEFINES WS-ORDER-DATE-BRK PIC 9(8).
024600
024700*    -- DOCK DATE BROKEN OUT FOR THE OVERDUE COMPARE AND FOR  --
024800*    -- THE MONTHLY PROJECTION MONTH/YEAR TEST               --
024900 01  WS-DOCK-DATE-BRK.
025000*    -- 4-DIGIT DOCK YEAR, BROKEN OUT FROM I-DOCK-DATE --
025100     05  WS-DOCK-YY            PIC 9(4).
025200*    -- DOCK MONTH - ALSO THE MONTH BUCKET SUBSCRIPT IN 2230 --
025300     05  WS-DOCK-MM            PIC 99.
025400*    -- DOCK DAY --
025500     05  WS-DOCK-DD            PIC 99.
025600*    -- PAD TO 8 BYTES FOR THE REDEFINES BELOW --
025700     05  FILLER                PIC X(02)     VALUE SPACES.
025800*    -- GIVES THE DOCK DATE AS ONE COMPARABLE 8-DIGIT NUMBER --
025900 01  WS-DOCK-DATE-NUM REDEFINES WS-DOCK-DATE-BRK PIC 9(8).
026000
026100*    -- THE THREE RECOGNIZED ITEM PREFIXES, HARD-CODED THE   --
026200*    -- WAY THE PARK PRICE TABLE WAS BUILT IN COBANL2C       --
026300 01  CATEGORY-TABLE-AREA.
026400*    -- CATEGORY 1 OF 3 --
026500     05  FILLER                PIC X(3)      VALUE "999".
026600*    -- CATEGORY 2 OF 3 --
026700     05  FILLER                PIC X(3)      VALUE "NRE".
026800*    -- CATEGORY 3 OF 3 - SEE CHANGE LOG 07/08/03 --
026900     05  FILLER                PIC X(3)      VALUE "ENG".
027000*    -- OVERLAYS THE THREE FILLERS ABOVE AS A 3-ENTRY TABLE --
027100 01  CATEGORY-TABLE REDEFINES CATEGORY-TABLE-AREA.
027200*    -- SUBSCRIPTED BY CAT-IDX IN 0000-CBLANL06 --
027300     05  CATEGORY-CODE         PIC X(3)      OCCURS 3 TIMES.
027400
027500*    -- MONTH ABBREVIATIONS FOR THE PROJECTION MONTH LABEL   --
027600*    -- (NO SEPARATE 13TH ENTRY - MONTH-IDX NEVER EXCEEDS 12,    --
027700*    -- SEE 2100-RESET-MONTH-ACCUM AND 2300-PROJECTION-SECTION) --
027800 01  MONTH-NAME-TABLE-AREA.
027900*    -- MONTH 1 --
028000     05  FILLER                PIC X(3)      VALUE "JAN".
028100*    -- MONTH 2 --
028200     05  FILLER                PIC X(3)      VALUE "FEB".
028300*    -- MONTH 3 --
028400     05  FILLER                PIC X(3)      VALUE "MAR".
028500*    -- MONTH 4 --
028600     05  FILLER                PIC X(3)      VALUE "APR".
028700*    -- MONTH 5 --
028800     05  FILLER                PIC X(3)      VALUE "MAY".
028900*    -- MONTH 6 --
029000     05  FILLER                PIC X(3)      VALUE "JUN".
029100*    -- MONTH 7 --
029200     05  FILLER                PIC X(3)      VALUE "JUL".
029300*    -- MONTH 8 --
029400     05  FILLER                PIC X(3)      VALUE "AUG".
029500*    -- MONTH 9 --
029600     05  FILLER                PIC X(3)      VALUE "SEP".
029700*    -- MONTH 10 --
029800     05  FILLER                PIC X(3)      VALUE "OCT".
029900*    -- MONTH 11 --
030000     05  FILLER                PIC X(3)      VALUE "NOV".
030100*    -- MONTH 12 --
030200     05  FILLER                PIC X(3)      VALUE "DEC".
030300*    -- OVERLAYS THE TWELVE FILLERS ABOVE AS A 12-ENTRY TABLE --
030400 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-TABLE-AREA.
030500*    -- SUBSCRIPTED BY MONTH-IDX IN 2310-PROJECTION-ROW --
030600     05  MONTH-NAME            PIC X(3)      OCCURS 12 TIMES.
030700
030800*    -- ONE ACCUMULATOR PER CALENDAR MONTH, RESET AT THE     --
030900*    -- START OF EACH CATEGORY PASS.  MONEY - ZONED, NOT     --
031000*    -- PACKED, LIKE THE REST OF THE SHOP'S DOLLAR FIELDS    --
031100 01  MONTH-ACCUM-AREA.
031200*    -- ALL 12 BUCKETS ZEROED HERE AT COMPILE TIME, THEN AGAIN --
031300     05  MONTH-ACCUM-TOTAL     PIC S9(11)V99 OCCURS 12 TIMES
031400                                              VALUE ZERO.
031500*    -- PAD TO AN EVEN GROUP LENGTH --
031600     05  FILLER                PIC X(05)     VALUE SPACES.
031700
031800*    -- DETAIL REPORT PAGE HEADING.  O-DETL-PCTR IS Z9 - THE     --
031900*    -- SHOP HAS NEVER RUN MORE THAN 99 PAGES ON THIS REPORT     --
032000 01  DETL-TITLE-LINE.
032100*    -- LITERAL LABEL FOR THE RUN-DATE FIELD BELOW --
032200     05  FILLER                PIC X(6)      VALUE "DATE: ".
032300*    -- RUN DATE, SAME VALUE FOR EVERY PAGE OF THIS REPORT         -
032400     05  O-TITLE-DATE          PIC X(10).
032500*    -- SPACER BEFORE THE REPORT TITLE LITERAL --
032600     05  FILLER                PIC X(34)     VALUE SPACES.
032700*    -- REPORT TITLE LITERAL, DETAIL REPORT --
032800     05  FILLER                PIC X(36)
032900                      VALUE "CBLANL06 - ORDER LINE DETAIL REPORT".
033000*    -- SPACER TO THE PAGE NUMBER LABEL --
033100     05  FILLER                PIC X(114)    VALUE SPACES.
033200*    -- LITERAL LABEL FOR THE PAGE NUMBER BELOW --
033300     05  FILLER                PIC X(4)      VALUE "PG: ".
033400*    -- PAGE NUMBER - SEE 9100-DETAIL-HEADING, NEVER RESET         -
033500     05  O-DETL-PCTR           PIC Z9.
033600*    -- SPACER TO THE RIGHT MARGIN --
033700     05  FILLER                PIC X(4)      VALUE SPACES.
033800
033900*    -- CATEGORY BANNER - REPEATED AFTER EVERY PAGE BREAK SO A   --
034000*    -- SPLIT PAGE STILL SHOWS WHICH CATEGORY IT BELONGS TO      --
034100 01  DETL-CATEGORY-LINE.
034200*    -- LITERAL LABEL FOR THE CATEGORY CODE BELOW --
034300     05  FILLER                PIC X(10)     VALUE "CATEGORY: ".
034400*    -- "999", "NRE" OR "ENG" - MOVED FROM WS-CURRENT-CATEGORY     -
034500     05  O-DETL-CATEGORY       PIC X(3).
034600*    -- SPACER FOR THE REST OF THE 210-BYTE LINE --
034700     05  FILLER                PIC X(197)    VALUE SPACES.
034800
034900*    -- COLUMN HEADINGS HAND-SPACED TO LINE UP OVER THE EDITED   --
035000*    -- FIELDS IN DETAIL-LINE BELOW - WIDEN BOTH TOGETHER         --
035100 01  DETL-COLUMN-HEADING.
035200*    -- HEADER LABELS BELOW LINE UP WITH THE EDITED FIELDS AND     -
035300*    -- THEIR SPACER FILLERS IN DETAIL-LINE, FIELD FOR FIELD       -
035400     05  FILLER                PIC X(8)      VALUE "ORDER NO".
035500*    -- SPACER BETWEEN COLUMN LABELS --
035600     05  FILLER                PIC X(4)      VALUE SPACES.
035700*    -- HEADS THE LINE NUMBER COLUMN --
035800     05  FILLER                PIC X(4)      VALUE "LINE".
035900*    -- SPACER --
036000     05  FILLER                PIC X(2)      VALUE SPACES.
036100*    -- 15-BYTE COLUMN, SAME WIDTH AS I-ITEM-NO ON THE INPUT       -
036200     05  FILLER                PIC X(11)     VALUE "ITEM NUMBER".
036300*    -- SPACER --
036400     05  FILLER                PIC X(6)      VALUE SPACES.
036500*    -- HEADS THE ORDER DATE COLUMN --
036600     05  FILLER                PIC X(10)     VALUE "ORDER DATE".
036700*    -- SPACER --
036800     05  FILLER                PIC X(2)      VALUE SPACES.
036900*    -- WIDEST COLUMN ON THE REPORT - 30-BYTE CUSTOMER NAME FIELD  -
037000     05  FILLER                PIC X(13)     VALUE "CUSTOMER NAME".
037100*    -- SPACER TO THE ITEM DESCRIPTION LABEL --
037200     05  FILLER                PIC X(19)     VALUE SPACES.
037300*    -- 40-BYTE ITEM DESCRIPTION COLUMN                            -
037400     05  FILLER                PIC X(16)     VALUE "ITEM DESCRIPTION".
037500*    -- SPACER TO THE CUST ITEM NO LABEL --
037600     05  FILLER                PIC X(26)     VALUE SPACES.
037700*    -- ADDED PER SALES REQUEST - SEE CHANGE LOG 08/22/92          -
037800     05  FILLER                PIC X(12)     VALUE "CUST ITEM NO".
037900*    -- SPACER --
038000     05  FILLER                PIC X(5)      VALUE SPACES.
038100*    -- SIGNED EDIT PICTURE BELOW CARRIES A TRAILING SIGN, SO THE  -
038200*    -- COLUMN IS SPACED WIDE ENOUGH FOR A NEGATIVE QUANTITY       -
038300     05  FILLER                PIC X(7)      VALUE "QTY ORD".
038400*    -- SPACER --
038500     05  FILLER                PIC X(6)      VALUE SPACES.
038600*    -- HEADS THE UNIT OF MEASURE COLUMN --
038700     05  FILLER                PIC X(3)      VALUE "U/M".
038800*    -- SPACER --
038900     05  FILLER                PIC X(3)      VALUE SPACES.
039000*    -- 4 DECIMAL PLACES ON THE INPUT SIDE - SEE I-UNIT-PRICE      -
039100     05  FILLER                PIC X(10)     VALUE "UNIT PRICE".
039200*    -- SPACER --
039300     05  FILLER                PIC X(5)      VALUE SPACES.
039400*    -- THE FIGURE CARRIED INTO THE MONTHLY PROJECTION TOTALS      -
039500     05  FILLER                PIC X(14)     VALUE "EXTENDED PRICE".
039600*    -- SPACER --
039700     05  FILLER                PIC X(3)      VALUE SPACES.
039800*    -- PROMISED DELIVERY DATE - THE OVERDUE TEST KEY              -
039900     05  FILLER                PIC X(9)      VALUE "DOCK DATE".
040000*    -- SPACER --
040100     05  FILLER                PIC X(3)      VALUE SPACES.
040200*    -- HOLDS "OVERDUE" OR BLANK - SEE 2250-SET-OVERDUE-FLAG       -
040300     05  FILLER                PIC X(6)      VALUE "STATUS".
040400*    -- SPACER TO THE RIGHT MARGIN --
040500     05  FILLER                PIC X(3)      VALUE SPACES.
040600
040700*    -- THE TWELVE ORDER-LINE FIELDS IN INPUT ORDER, EDITED FOR  --
040800*    -- PRINT, PLUS THE OVERDUE FLAG ADDED PER TICKET OE-114      --
040900 01  DETAIL-LINE.
041000*    -- CARRIES THROUGH FROM I-ORDER-NO UNCHANGED --
041100     05  O-ORDER-NO            PIC X(10).
041200*    -- SPACER --
041300     05  FILLER                PIC X(2)      VALUE SPACES.
041400*    -- CARRIES THROUGH FROM I-LINE-NO, ZERO-SUPPRESSED --
041500     05  O-LINE-NO             PIC ZZZ9.
041600*    -- SPACER --
041700     05  FILLER                PIC X(2)      VALUE SPACES.
041800*    -- CARRIES THE FULL 15-BYTE ITEM NUMBER, NOT JUST THE PREFIX  -
041900     05  O-ITEM-NO             PIC X(15).
042000*    -- SPACER --
042100     05  FILLER                PIC X(2)      VALUE SPACES.
042200*    -- SLASH-FORMATTED BY 2210-BREAK-ORDER-DATE BEFORE THE MOVE   -
042300     05  O-ORDER-DATE          PIC X(10).
042400*    -- SPACER --
042500     05  FILLER                PIC X(2)      VALUE SPACES.
042600*    -- CARRIES THROUGH FROM I-CUSTOMER-NAME UNCHANGED --
042700     05  O-CUSTOMER-NAME       PIC X(30).
042800*    -- SPACER --
042900     05  FILLER                PIC X(2)      VALUE SPACES.
043000*    -- CARRIES THROUGH FROM I-ITEM-DESC UNCHANGED --
043100     05  O-ITEM-DESC           PIC X(40).
043200*    -- SPACER --
043300     05  FILLER                PIC X(2)      VALUE SPACES.
043400*    -- CARRIES THROUGH FROM I-CUSTOMER-ITEM UNCHANGED --
043500     05  O-CUSTOMER-ITEM       PIC X(15).
043600*    -- SPACER --
043700     05  FILLER                PIC X(2)      VALUE SPACES.
043800*    -- TRAILING MINUS EDIT SIGN - THIS SHOP NEVER USES A LEADING  -
043900*    -- SIGN ON A PRINTED QUANTITY OR MONEY FIELD                  -
044000     05  O-QTY-ORDERED         PIC ZZZZZZ9.99-.
044100*    -- SPACER WIDE ENOUGH FOR THE TRAILING SIGN --
044200     05  FILLER                PIC X(2)      VALUE SPACES.
044300*    -- CARRIES THROUGH FROM I-UNIT-OF-MEASURE UNCHANGED --
044400     05  O-UNIT-OF-MEASURE     PIC X(4).
044500*    -- SPACER --
044600     05  FILLER                PIC X(2)      VALUE SPACES.
044700*    -- 4 DECIMAL PLACES TO MATCH I-UNIT-PRICE ON THE INPUT SIDE   -
044800     05  O-UNIT-PRICE          PIC ZZZZZZ9.9999-.
044900*    -- SPACER WIDE ENOUGH FOR THE TRAILING SIGN --
045000     05  FILLER                PIC X(2)      VALUE SPACES.
045100*    -- COMMA-EDITED - THIS IS THE LARGEST MONEY FIELD ON THE      -
045200*    -- DETAIL LINE, SAME SOURCE VALUE THAT FEEDS THE MONTH BUCKET -
045300     05  O-EXTENDED-PRICE      PIC ZZZ,ZZZ,ZZ9.99-.
045400*    -- SPACER WIDE ENOUGH FOR THE TRAILING SIGN --
045500     05  FILLER                PIC X(2)      VALUE SPACES.
045600*    -- SLASH-FORMATTED BY 2220-BREAK-DOCK-DATE BEFORE THE MOVE    -
045700     05  O-DOCK-DATE           PIC X(10).
045800*    -- SPACER --
045900     05  FILLER                PIC X(2)      VALUE SPACES.
046000*    -- "OVERDUE" OR SPACES - NEVER ANY OTHER VALUE, SEE THE       -
046100*    -- LINE-IS-OVERDUE CONDITION NAME IN WORK-AREA ABOVE          -
046200     05  O-OVERDUE-FLAG        PIC X(7).
046300*    -- SPACER TO THE RIGHT MARGIN --
046400     05  FILLER                PIC X(2)      VALUE SPACES.
046500
046600*    -- ONE BLANK LINE BETWEEN THE COLUMN HEADING AND THE FIRST  --
046700*    -- DATA ROW - SHOP STANDARD SPACING FOR THIS REPORT FAMILY   --
046800 01  DETL-BLANK-LINE.
046900*    -- ENTIRE 210-BYTE LINE IS BLANK --
047000     05  FILLER                PIC X(210)    VALUE SPACES.
047100
047200*    -- PROJECTION REPORT PAGE HEADING - SAME LAYOUT IDEA AS     --
047300*    -- DETL-TITLE-LINE ABOVE, NARROWED TO THE 132-BYTE RECORD   --
047400 01  PROJ-TITLE-LINE.
047500*    -- LITERAL LABEL FOR THE RUN-DATE FIELD BELOW --
047600     05  FILLER                PIC X(6)      VALUE "DATE: ".
047700*    -- SAME RUN DATE AS THE DETAIL REPORT - MOVED FROM            -
047800*    -- O-TITLE-DATE IN 1000-INIT, NOT RE-ACCEPTED                 -
047900     05  O-PROJ-TITLE-DATE     PIC X(10).
048000*    -- SPACER BEFORE THE REPORT TITLE LITERAL --
048100     05  FILLER                PIC X(34)     VALUE SPACES.
048200*    -- REPORT TITLE LITERAL, PROJECTION REPORT --
048300     05  FILLER                PIC X(36)
048400                      VALUE "CBLANL06 - 12-MONTH PROJECTION RPT.".
048500*    -- SPACER TO THE PAGE NUMBER LABEL --
048600     05  FILLER                PIC X(36)     VALUE SPACES.
048700*    -- LITERAL LABEL FOR THE PAGE NUMBER BELOW --
048800     05  FILLER                PIC X(4)      VALUE "PG: ".
048900*    -- PAGE NUMBER FOR THE PROJECTION REPORT - SEE 9200           -
049000     05  O-PROJ-PCTR           PIC Z9.
049100*    -- SPACER TO THE RIGHT MARGIN --
049200     05  FILLER                PIC X(4)      VALUE SPACES.
049300
049400*    -- CATEGORY BANNER FOR THE PROJECTION REPORT                --
049500 01  PROJ-CATEGORY-LINE.
049600*    -- LITERAL LABEL FOR THE CATEGORY CODE BELOW --
049700     05  FILLER                PIC X(10)     VALUE "CATEGORY: ".
049800*    -- "999", "NRE" OR "ENG" FOR THIS PROJECTION SECTION          -
049900     05  O-PROJ-CATEGORY       PIC X(3).
050000*    -- SPACER FOR THE REST OF THE 132-BYTE LINE --
050100     05  FILLER                PIC X(119)    VALUE SPACES.
050200
050300*    -- COLUMN HEADINGS FOR THE 12-ROW PROJECTION TABLE          --
050400 01  PROJ-COLUMN-HEADING.
050500*    -- TOTAL COLUMN LINES UP OVER O-PROJECTED-TOTAL BELOW         -
050600     05  FILLER                PIC X(15)     VALUE "PROJECTED TOTAL".
050700*    -- SPACER --
050800     05  FILLER                PIC X(5)      VALUE SPACES.
050900*    -- THREE-LETTER MONTH ABBREVIATION PLUS THE RUN YEAR          -
051000     05  FILLER                PIC X(5)      VALUE "MONTH".
051100*    -- SPACER --
051200     05  FILLER                PIC X(7)      VALUE SPACES.
051300*    -- CALENDAR MONTH NUMBER, 1 THROUGH 12                        -
051400     05  FILLER                PIC X(2)      VALUE "NO".
051500*    -- SPACER TO THE RIGHT MARGIN --
051600     05  FILLER                PIC X(98)     VALUE SPACES.
051700
051800*    -- EDIT PICTURE HOLDS A FULL YEAR OF EXTENDED PRICE WITH    --
051900*    -- ROOM TO SPARE OVER THE S9(11)V99 ACCUMULATOR PICTURE     --
052000 01  PROJECTION-LINE.
052100*    -- SUM OF A FULL YEAR OF EXTENDED PRICE FOR ONE MONTH         -
052200     05  O-PROJECTED-TOTAL     PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
052300*    -- SPACER --
052400     05  FILLER                PIC X(2)      VALUE SPACES.
052500*    -- BUILT AS "MON - YYYY" BY 2310-PROJECTION-ROW               -
052600     05  O-MONTH-LABEL         PIC X(10).
052700*    -- SPACER --
052800     05  FILLER                PIC X(2)      VALUE SPACES.
052900*    -- SAME VALUE AS MONTH-IDX AT THE TIME THE ROW WAS BUILT      -
053000     05  O-MONTH-NUM           PIC 99.
053100*    -- SPACER TO THE RIGHT MARGIN --
053200     05  FILLER                PIC X(98)     VALUE SPACES.
053300
053400*    -- BLANK LINE AHEAD OF THE FIRST PROJECTION ROW, SAME       --
053500*    -- SPACING RULE AS THE DETAIL REPORT                        --
053600 01  PROJ-BLANK-LINE.
053700*    -- ENTIRE 132-BYTE LINE IS BLANK --
053800     05  FILLER                PIC X(132)    VALUE SPACES.
053900
054000
054100*    -- PROCEDURE DIVISION BEGINS - MAINLINE FIRST --
054200 PROCEDURE DIVISION.
054300
054400*    -- MAINLINE - SEE THE PROGRAM OVERVIEW BANNER ABOVE --
054500 0000-CBLANL06.
054600*    -- ONE CATEGORY PASS PER RECOGNIZED PREFIX, IN TABLE ORDER  --
054700*    -- (999, THEN NRE, THEN ENG) - SEE CATEGORY-TABLE ABOVE     --
054800
054900*    -- OPENS THE PRINT FILES AND BUILDS THE RUN-DATE TITLE --
055000     PERFORM 1000-INIT.
055100*    -- ONE FULL PASS OF ORDER-LINES PER CATEGORY - SEE 2000 --
055200     PERFORM 2000-CATEGORY-PASS
055300         VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > 3.
055400*    -- CLOSES THE TWO PRINT FILES - NOTHING ELSE LEFT OPEN --
055500     PERFORM 3000-CLOSING.
055600*    -- NORMAL END OF JOB - NO ABEND PATHS IN THIS PROGRAM --
055700     STOP RUN.
055800
055900
056000*    -- ONE-TIME SETUP, RUN BEFORE THE FIRST CATEGORY PASS --
056100 1000-INIT.
056200*    -- RUN DATE COMES FROM THE OPERATING SYSTEM, NOT FROM THE   --
056300*    -- INPUT FILE - SEE 1100-EXPAND-CENTURY FOR THE 4-DIGIT YEAR--
056400
056500*    -- SAME ACCEPT FROM DATE AS EVERY OTHER SHOP REPORT --
056600     ACCEPT WS-ACCEPT-DATE FROM DATE.
056700*    -- EXPANDS THE 2-DIGIT YEAR RETURNED ABOVE --
056800     PERFORM 1100-EXPAND-CENTURY.
056900*    -- BUILT ONCE AND SHARED BY BOTH REPORT HEADINGS - THE TWO  --
057000*    -- REPORTS ALWAYS CARRY THE SAME RUN DATE                   --
057100
057200*    -- BUILDS THE MM/DD/YYYY RUN-DATE TITLE STRING --
057300     STRING SYS-MONTH "/" SYS-DAY "/" SYS-YEAR
057400         DELIMITED BY SIZE INTO O-TITLE-DATE.
057500*    -- SAME DATE STRING ON BOTH REPORT TITLE LINES --
057600     MOVE O-TITLE-DATE TO O-PROJ-TITLE-DATE.
057700*    -- BOTH PRINT FILES STAY OPEN ACROSS ALL THREE CATEGORY     --
057800*    -- PASSES - ONLY ORDER-LINES IS OPENED AND CLOSED PER PASS  --
057900
058000*    -- OPENED ONCE, STAYS OPEN FOR ALL THREE CATEGORY PASSES --
058100     OPEN OUTPUT DETAIL-PRTOUT.
058200*    -- OPENED ONCE, STAYS OPEN FOR ALL THREE CATEGORY PASSES --
058300     OPEN OUTPUT PROJECTION-PRTOUT.
058400
058500
058600*    -- Y2K WINDOW LOGIC LIVES HERE, CALLED ONLY FROM 1000-INIT --
058700 1100-EXPAND-CENTURY.
058800
058900*    -- Y2K WINDOW - SEE CHANGE LOG 12/01/98.  2-DIGIT YEARS --
059000*    -- 50-99 ARE 19XX, 00-49 ARE 20XX.                      --
059100     IF WS-ACCEPT-YY < 50
059200*    -- 2-DIGIT YEARS BELOW 50 ARE TREATED AS 20XX --
059300         MOVE 20 TO WS-CENTURY
059400     ELSE
059500*    -- 2-DIGIT YEARS 50 AND ABOVE ARE TREATED AS 19XX --
059600         MOVE 19 TO WS-CENTURY
059700     END-IF.
059800
059900*    -- CENTURY CHOSEN ABOVE TIMES 100 PLUS THE 2-DIGIT YEAR --
060000     COMPUTE SYS-YEAR = (WS-CENTURY * 100) + WS-ACCEPT-YY.
060100*    -- MONTH AND DAY NEED NO CENTURY WORK, JUST A STRAIGHT MOVE --
060200     MOVE WS-ACCEPT-MM TO SYS-MONTH.
060300*    -- COMPLETES THE 4-DIGIT RUN DATE BREAKOUT --
060400     MOVE WS-ACCEPT-DD TO SYS-DAY.
060500
060600
060700*    -- ONE PASS PER ENTRY IN CATEGORY-TABLE, SEE 0000-CBLANL06 --
060800 2000-CATEGORY-PASS.
060900
061000*    -- ONE PASS PER RECOGNIZED PREFIX.  THE INPUT FILE IS   --
061100*    -- OPENED AND READ FROM THE TOP ON EVERY PASS, THE SAME --
061200*    -- WAY COBANL2C RE-READ ITS PARK FILE FOR EACH REPORT.  --
061300*    -- PICKS OFF "999", "NRE" OR "ENG" FOR THIS PASS --
061400     MOVE CATEGORY-CODE(CAT-IDX) TO WS-CURRENT-CATEGORY.
061500*    -- ZEROES THE 12 BUCKETS BEFORE THIS CATEGORY ACCUMULATES --
061600     PERFORM 2100-RESET-MONTH-ACCUM.
061700
061800*    -- RE-OPENED FRESH FOR EVERY CATEGORY PASS --
061900     OPEN INPUT ORDER-LINES.
062000*    -- SWITCH RE-ARMED HERE EVERY PASS - THE PRIOR CATEGORY LEFT--
062100*    -- IT SET TO "NO" WHEN ITS OWN FILE REACHED END OF FILE     --
062200     MOVE "YES" TO MORE-RECS.
062300
062400*    -- PRINTS THE FIRST PAGE HEADING BEFORE ANY DETAIL LINE --
062500     PERFORM 9100-DETAIL-HEADING.
062600*    -- PRIMES THE READ BEFORE THE LOOP BELOW TESTS END OF FILE --
062700     PERFORM 9000-READ-ORDER-LINE.
062800*    -- STREAMS THE FILE ONCE PER CATEGORY - SEE 2200 BELOW --
062900     PERFORM 2200-DETAIL-LOOP THRU 2200-EXIT
063000         UNTIL NO-MORE-RECORDS.
063100
063200*    -- DONE WITH THIS CATEGORY'S PASS OVER THE INPUT FILE --
063300     CLOSE ORDER-LINES.
063400
063500*    -- WRITTEN AFTER EVERY RECORD IN THIS CATEGORY HAS BEEN READ --
063600     PERFORM 2300-PROJECTION-SECTION.
063700
063800
063900*    -- ACCUMULATORS MUST BE ZEROED BEFORE EACH CATEGORY PASS -  --
064000*    -- THE SAME TWELVE BUCKETS ARE REUSED FOR 999, NRE AND ENG  --
064100 2100-RESET-MONTH-ACCUM.
064200
064300     PERFORM 2110-ZERO-MONTH-BUCKET
064400         VARYING MONTH-IDX FROM 1 BY 1 UNTIL MONTH-IDX > 12.
064500
064600
064700*    -- ONE ENTRY PER CALL, SEE 2100-RESET-MONTH-ACCUM ABOVE --
064800 2110-ZERO-MONTH-BUCKET.
064900
065000*    -- ONE BUCKET PER CALL, DRIVEN BY THE VARYING ABOVE --
065100     MOVE ZERO TO MONTH-ACCUM-TOTAL(MONTH-IDX).
065200
065300
065400*    ---------------------------------------------------------------
065500*     THIS RANGE IS PERFORMED ONCE PER INPUT RECORD FOR THE        
065600*     CURRENT CATEGORY PASS.  A RECORD WHOSE PREFIX DOES NOT       
065700*     MATCH IS NEITHER PRINTED NOR ACCUMULATED - IT FALLS THROUGH  
065800*     TO 2200-READ-NEXT AND THE NEXT RECORD IS PULLED - TICKET     
065900*     OE-402 CHANGED THIS FROM AN IF-BLOCK WRAP TO THE GO TO BELOW.
066000*    ---------------------------------------------------------------
066100 2200-DETAIL-LOOP.
066200
066300*    -- PREFIX TEST IS CASE-SENSITIVE, EXACTLY 3 BYTES - NO        
066400*    -- PARTIAL OR LOWERCASE MATCHES ARE RECOGNIZED                
066500     IF I-ITEM-PREFIX NOT EQUAL WS-CURRENT-CATEGORY
066600*    -- SHORT-CIRCUITS AROUND 2210 THROUGH THE WRITE BELOW --
066700         GO TO 2200-READ-NEXT
066800     END-IF.
066900
067000*    -- DATE BREAKOUTS MUST RUN BEFORE THE MONTH ACCUMULATION AND  
067100*    -- THE DETAIL LINE BUILD, WHICH BOTH DEPEND ON THEM           
067200     PERFORM 2210-BREAK-ORDER-DATE.
067300*    -- SAME REDEFINES IDIOM AS 2210 ABOVE, FOR THE DOCK DATE --
067400     PERFORM 2220-BREAK-DOCK-DATE.
067500*    -- ADDS THIS RECORD INTO ITS MONTH BUCKET --
067600     PERFORM 2230-ACCUM-MONTH-TOTAL.
067700*    -- FORMATS THE REMAINING OUTPUT FIELDS --
067800     PERFORM 2240-BUILD-DETAIL-LINE.
067900*    -- AT EOP FIRES THE NEXT PAGE HEADING AUTOMATICALLY AS THE    
068000*    -- LINAGE FOOTING LINE IS CROSSED - NO MANUAL LINE COUNT KEPT 
068100     WRITE DETL-PRTLINE FROM DETAIL-LINE
068200         AFTER ADVANCING 1 LINE
068300             AT EOP
068400*    -- REPRINTS THE HEADING WHEN THE LINAGE FOOTING IS CROSSED --
068500                 PERFORM 9100-DETAIL-HEADING.
068600
068700*    -- COMMON LANDING SPOT FOR A MATCHED RECORD (AFTER ITS DETAIL 
068800*    -- LINE IS WRITTEN) AND FOR A NON-MATCHING ONE (VIA THE GO TO 
068900*    -- ABOVE) - EITHER WAY THE NEXT RECORD IS READ HERE           
069000 2200-READ-NEXT.
069100
069200*    -- PULLS THE NEXT RECORD FOR THE NEXT PASS THROUGH THE RANGE --
069300     PERFORM 9000-READ-ORDER-LINE.
069400
069500*    -- FALL-THROUGH TARGET OF THE PERFORM ... THRU ABOVE --
069600 2200-EXIT.
069700     EXIT.
069800
069900
070000*    -- REDEFINES GIVES US THE ORDER DATE AS A PLAIN 8-DIGIT       
070100*    -- NUMBER FOR DISPLAY, BROKEN AGAIN FOR THE SLASH FORMAT      
070200 2210-BREAK-ORDER-DATE.
070300
070400*    -- BREAKS THE ORDER DATE OUT FOR THE SLASH FORMAT BELOW --
070500     MOVE I-ORDER-DATE TO WS-ORDER-DATE-NUM.
070600*    -- MM/DD/YYYY, SAME FORMAT AS THE RUN-DATE TITLE LINE --
070700     STRING WS-ORDER-MM "/" WS-ORDER-DD "/" WS-ORDER-YY
070800         DELIMITED BY SIZE INTO O-ORDER-DATE.
070900
071000
071100*    -- SAME REDEFINES TRICK AS ABOVE, BUT THE BROKEN-OUT FIELDS   
071200*    -- ARE ALSO REUSED BY 2230 AND 2250 BELOW FOR THE MONTH/YEAR  
071300*    -- TEST AND THE OVERDUE COMPARE                               
071400 2220-BREAK-DOCK-DATE.
071500
071600*    -- BREAKS THE DOCK DATE OUT FOR THE SLASH FORMAT BELOW --
071700     MOVE I-DOCK-DATE TO WS-DOCK-DATE-NUM.
071800*    -- MM/DD/YYYY, SAME FORMAT AS THE ORDER DATE ABOVE --
071900     STRING WS-DOCK-MM "/" WS-DOCK-DD "/" WS-DOCK-YY
072000         DELIMITED BY SIZE INTO O-DOCK-DATE.
072100
072200
072300*    -- CALLED ONCE PER MATCHING RECORD FROM 2200-DETAIL-LOOP --
072400 2230-ACCUM-MONTH-TOTAL.
072500
072600*    -- ONLY DOCK DATES FALLING IN THE CURRENT RUN YEAR      --
072700*    -- CONTRIBUTE TO A MONTH BUCKET - TICKET OE-201         --
072800     IF WS-DOCK-YY = SYS-YEAR
072900*    -- MONTH-IDX IS NOT USED HERE - WS-DOCK-MM SUBSCRIPTS --
073000*    -- THE BUCKET DIRECTLY, NO TABLE SEARCH NEEDED --
073100         ADD I-EXTENDED-PRICE
073200             TO MONTH-ACCUM-TOTAL(WS-DOCK-MM)
073300     END-IF.
073400
073500
073600*    -- OVERDUE FLAG IS SET FIRST SO IT IS READY FOR THE LAST      
073700*    -- MOVE BELOW - FIELD ORDER OTHERWISE FOLLOWS THE INPUT       
073800*    -- RECORD LAYOUT, LEFT TO RIGHT                               
073900 2240-BUILD-DETAIL-LINE.
074000
074100*    -- SETS THE FLAG BEFORE IT IS MOVED ONTO THE LINE BELOW --
074200     PERFORM 2250-SET-OVERDUE-FLAG.
074300
074400*    -- REMAINING FIELDS MOVE STRAIGHT ACROSS, LEFT TO RIGHT, --
074500*    -- NO EDITING BEYOND WHAT THE PICTURE CLAUSE SUPPLIES --
074600     MOVE I-ORDER-NO         TO O-ORDER-NO.
074700*    -- LINE NUMBER WITHIN THE ORDER --
074800     MOVE I-LINE-NO          TO O-LINE-NO.
074900*    -- FULL 15-BYTE ITEM NUMBER, PREFIX AND SUFFIX TOGETHER --
075000     MOVE I-ITEM-NO          TO O-ITEM-NO.
075100*    -- CUSTOMER NAME, DISPLAY-ONLY --
075200     MOVE I-CUSTOMER-NAME    TO O-CUSTOMER-NAME.
075300*    -- ITEM DESCRIPTION, DISPLAY-ONLY --
075400     MOVE I-ITEM-DESC        TO O-ITEM-DESC.
075500*    -- CUSTOMER-SIDE PART NUMBER, DISPLAY-ONLY --
075600     MOVE I-CUSTOMER-ITEM    TO O-CUSTOMER-ITEM.
075700*    -- EDIT PICTURE SUPPLIES THE DECIMAL POINT AND SIGN --
075800     MOVE I-QTY-ORDERED      TO O-QTY-ORDERED.
075900*    -- UNIT OF MEASURE CODE --
076000     MOVE I-UNIT-OF-MEASURE  TO O-UNIT-OF-MEASURE.
076100*    -- UNIT PRICE, 4 DECIMAL PLACES --
076200     MOVE I-UNIT-PRICE       TO O-UNIT-PRICE.
076300*    -- SAME SOURCE VALUE THAT WENT INTO 2230 ABOVE --
076400     MOVE I-EXTENDED-PRICE   TO O-EXTENDED-PRICE.
076500*    -- PICKS UP THE FLAG SET BY 2250 JUST ABOVE --
076600     MOVE WS-OVERDUE-FLAG    TO O-OVERDUE-FLAG.
076700
076800
076900*    -- CALLED ONCE PER MATCHING RECORD FROM 2240-BUILD-DETAIL-LINE --
077000 2250-SET-OVERDUE-FLAG.
077100
077200*    -- STRICT "<" ONLY - DOCK DATE EQUAL TO THE RUN DATE IS --
077300*    -- NOT OVERDUE.  SEE CHANGE LOG 03/04/94.               --
077400     IF WS-DOCK-DATE-NUM < WS-RUN-DATE-NUM
077500*    -- DOCK DATE IS STRICTLY BEFORE THE RUN DATE --
077600         MOVE "OVERDUE" TO WS-OVERDUE-FLAG
077700     ELSE
077800*    -- DOCK DATE IS ON OR AFTER THE RUN DATE --
077900         MOVE SPACES TO WS-OVERDUE-FLAG
078000     END-IF.
078100
078200
078300*    ---------------------------------------------------------------
078400*     WRITES THE CURRENT CATEGORY'S 12-ROW PROJECTION TABLE AFTER  
078500*     THE DETAIL SECTION HAS FINISHED - MONTH-ACCUM-TOTAL IS FULLY  
078600*     POPULATED BY NOW SINCE EVERY RECORD HAS BEEN READ             
078700*    ---------------------------------------------------------------
078800 2300-PROJECTION-SECTION.
078900
079000*    -- FIRST PAGE HEADING FOR THIS CATEGORY'S PROJECTION SECTION --
079100     PERFORM 9200-PROJECTION-HEADING.
079200
079300*    -- HEADING PRINTS ONCE HERE; IF THE TABLE RUNS PAST THE       
079400*    -- FOOTING LINE, AT EOP BELOW REPRINTS IT ON THE NEXT PAGE    
079500     PERFORM 2310-PROJECTION-ROW
079600         VARYING MONTH-IDX FROM 1 BY 1 UNTIL MONTH-IDX > 12.
079700
079800
079900*    -- ONE ROW PER CALENDAR MONTH, IN MONTH ORDER, WHETHER OR NOT 
080000*    -- THE MONTH HAS ANY HISTORY - SEE CHANGE LOG 06/09/89        
080100 2310-PROJECTION-ROW.
080200
080300*    -- NO ROUNDED CLAUSE - EXTENDED PRICE IS ALREADY 2 DECIMAL    
080400*    -- PLACES, SO THE ACCUMULATED TOTAL NEEDS NO ROUNDING         
080500     MOVE MONTH-ACCUM-TOTAL(MONTH-IDX) TO O-PROJECTED-TOTAL.
080600*    -- BUILDS THE 3-LETTER-MONTH-DASH-YEAR LABEL --
080700     STRING MONTH-NAME(MONTH-IDX) " - " SYS-YEAR
080800         DELIMITED BY SIZE INTO O-MONTH-LABEL.
080900*    -- REPORTED AS A PLAIN 2-DIGIT NUMBER, NOT EDITED --
081000     MOVE MONTH-IDX TO O-MONTH-NUM.
081100
081200*    -- SAME AT EOP HEADING-REPEAT IDIOM AS THE DETAIL SECTION     
081300     WRITE PROJ-PRTLINE FROM PROJECTION-LINE
081400         AFTER ADVANCING 1 LINE
081500             AT EOP
081600*    -- REPRINTS THE HEADING WHEN THE LINAGE FOOTING IS CROSSED --
081700                 PERFORM 9200-PROJECTION-HEADING.
081800
081900
082000*    ---------------------------------------------------------------
082100*     ONLY THE TWO PRINT FILES ARE CLOSED HERE - ORDER-LINES IS    
082200*     OPENED AND CLOSED INSIDE EACH CATEGORY PASS (SEE 2000) AND IS
082300*     ALREADY CLOSED BY THE TIME CONTROL REACHES THIS PARAGRAPH.   
082400*     DETL-PAGE-CTR AND PROJ-PAGE-CTR ARE NEVER RESET BETWEEN      
082500*     CATEGORY PASSES - PAGE NUMBERS RUN CONTINUOUSLY ACROSS THE   
082600*     999/NRE/ENG SECTIONS OF EACH REPORT, NOT RESTARTING AT 1.    
082700*    ---------------------------------------------------------------
082800 3000-CLOSING.
082900
083000*    -- DETAIL REPORT IS DONE FOR ALL THREE CATEGORIES --
083100     CLOSE DETAIL-PRTOUT.
083200*    -- PROJECTION REPORT IS DONE FOR ALL THREE CATEGORIES --
083300     CLOSE PROJECTION-PRTOUT.
083400
083500
083600*    ---------------------------------------------------------------
083700*     AT END SETS MORE-RECS TO "NO", WHICH SATISFIES THE            
083800*     NO-MORE-RECORDS CONDITION TESTED BY THE PERFORM ... THRU ...  
083900*     UNTIL IN 2000-CATEGORY-PASS, ENDING THAT CATEGORY'S PASS.      
084000*    ---------------------------------------------------------------
084100 9000-READ-ORDER-LINE.
084200
084300*    -- ONE READ PER CALL, NO LOOKAHEAD BUFFERING --
084400     READ ORDER-LINES
084500         AT END
084600*    -- ONLY PLACE IN THE PROGRAM THAT SETS MORE-RECS TO "NO" --
084700             MOVE "NO" TO MORE-RECS.
084800
084900
085000*    ---------------------------------------------------------------
085100*     FIRES ON THE FIRST DETAIL LINE OF EACH CATEGORY AND AGAIN ON  
085200*     EVERY AT EOP FROM 2200-DETAIL-LOOP.  PAGE COUNTER IS ADDED TO,
085300*     NEVER RESET, SO NUMBERING RUNS ACROSS ALL THREE CATEGORIES.   
085400*    ---------------------------------------------------------------
085500 9100-DETAIL-HEADING.
085600
085700*    -- PAGE NUMBER FOR THE DETAIL REPORT --
085800     ADD 1 TO DETL-PAGE-CTR.
085900*    -- MOVED ONTO THE TITLE LINE BELOW --
086000     MOVE DETL-PAGE-CTR TO O-DETL-PCTR.
086100*    -- MOVED ONTO THE CATEGORY BANNER BELOW --
086200     MOVE WS-CURRENT-CATEGORY TO O-DETL-CATEGORY.
086300
086400*    -- ADVANCING PAGE FORCES A FRESH SHEET AT TOP-OF-FORM -       
086500*    -- SEE C01 IS TOP-OF-FORM IN SPECIAL-NAMES ABOVE              
086600     WRITE DETL-PRTLINE FROM DETL-TITLE-LINE
086700         AFTER ADVANCING PAGE.
086800*    -- BLANK LINE, THEN THE CATEGORY BANNER --
086900     WRITE DETL-PRTLINE FROM DETL-CATEGORY-LINE
087000         AFTER ADVANCING 2 LINES.
087100*    -- BLANK LINE, THEN THE COLUMN HEADINGS --
087200     WRITE DETL-PRTLINE FROM DETL-COLUMN-HEADING
087300         AFTER ADVANCING 2 LINES.
087400*    -- ONE LAST BLANK LINE BEFORE THE FIRST DATA ROW --
087500     WRITE DETL-PRTLINE FROM DETL-BLANK-LINE
087600         AFTER ADVANCING 1 LINE.
087700
087800
087900*    ---------------------------------------------------------------
088000*     SAME HEADING PATTERN AS 9100-DETAIL-HEADING, FOR THE          
088100*     PROJECTION REPORT.  PROJ-PAGE-CTR ALSO RUNS CONTINUOUSLY.     
088200*    ---------------------------------------------------------------
088300 9200-PROJECTION-HEADING.
088400
088500*    -- PAGE NUMBER FOR THE PROJECTION REPORT --
088600     ADD 1 TO PROJ-PAGE-CTR.
088700*    -- MOVED ONTO THE TITLE LINE BELOW --
088800     MOVE PROJ-PAGE-CTR TO O-PROJ-PCTR.
088900*    -- MOVED ONTO THE CATEGORY BANNER BELOW --
089000     MOVE WS-CURRENT-CATEGORY TO O-PROJ-CATEGORY.
089100
089200*    -- ADVANCING PAGE - SAME TOP-OF-FORM RULE AS THE DETAIL       
089300*    -- REPORT HEADING ABOVE                                       
089400     WRITE PROJ-PRTLINE FROM PROJ-TITLE-LINE
089500         AFTER ADVANCING PAGE.
089600*    -- BLANK LINE, THEN THE CATEGORY BANNER --
089700     WRITE PROJ-PRTLINE FROM PROJ-CATEGORY-LINE
089800         AFTER ADVANCING 2 LINES.
089900*    -- BLANK LINE, THEN THE COLUMN HEADINGS --
090000     WRITE PROJ-PRTLINE FROM PROJ-COLUMN-HEADING
090100         AFTER ADVANCING 2 LINES.
090200*    -- ONE LAST BLANK LINE BEFORE THE FIRST PROJECTION ROW --
090300     WRITE PROJ-PRTLINE FROM PROJ-BLANK-LINE
090400         AFTER ADVANCING 1 LINE.
